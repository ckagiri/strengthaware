000100******************************************************************        
000200* COPYBOOK NAME.......: LGADTRES                                *         
000300* DESCRIPTION.........: MATCH RESULT - ONE SIMULATED FIXTURE     *        
000400* RECORD LENGTH........: 085 CHARACTERS                         *         
000500* ORGANIZATION.........: LINE SEQUENTIAL                        *         
000600*                                                                *        
000700* KEY                                                           *         
000800* ------> PRIMARY......: NONE, WRITTEN IN FIXTURE INPUT ORDER    *        
000900******************************************************************        
001000* MAINTENANCE LOG                                                *        
001100* 2026-03-02  RPG  LGA-1001  INITIAL LAYOUT, PHASE 2 BATCH PORT  *        
001200* 2026-03-16  RPG  LGA-1008  ADDED RES-SCORE-PIECES REDEFINES SO *        
001300*                            280000-DERIVE-MATCH-FACTS CAN BUILD *        
001400*                            THE SCORE TEXT BYTE BY BYTE         *        
001500* 2026-07-20  JFC  LGA-1041  WIDENED RECORD WITH RESERVE FILLER  *        
001600*                            TO MATCH THE WIDTH OF THE OTHER     *        
001700*                            LAYOUTS TOUCHED THIS RELEASE, AND   *        
001800*                            FIXED A 2-BYTE MISCOUNT IN THE      *        
001900*                            LEADING FILLER OF THE ALT VIEW      *        
002000*                            BELOW THAT LANDED RES-SCORE-HOME-   *        
002100*                            CHAR TWO BYTES SHORT OF RES-SCORE-  *        
002200*                            TEXT - NEVER TRIPPED BECAUSE 280000 *        
002300*                            ALWAYS SETS THE WHOLE FIELD BEFORE  *        
002400*                            WRITE, BUT WRONG IS WRONG           *        
002500******************************************************************        
002600 01  LGA-RESULT-REC.                                                      
002700     05  RES-HOME-CODE           PIC X(03).                               
002800     05  RES-AWAY-CODE           PIC X(03).                               
002900     05  RES-HOME-GOALS          PIC 9(01).                               
003000     05  RES-AWAY-GOALS          PIC 9(01).                               
003100     05  RES-GOAL-DIFF           PIC S9(01).                              
003200     05  RES-RESULT-CODE         PIC X(01).                               
003300         88  RES-HOME-WIN              VALUE 'H'.                         
003400         88  RES-AWAY-WIN              VALUE 'A'.                         
003500         88  RES-DRAW                  VALUE 'D'.                         
003600     05  RES-TOTAL-GOALS         PIC 9(02).                               
003700     05  RES-SCORE-TEXT          PIC X(05).                               
003800     05  FILLER                  PIC X(08).                               
003900* RESERVE SPACE - LGA-1041 WIDENED THE ROW TO THE SAME LENGTH             
004000* AS THIS SHOP'S OTHER OUTPUT LAYOUTS. NOTHING IN THIS PROGRAM            
004100* READS PAST RES-SCORE-TEXT.                                              
004200     05  FILLER                  PIC X(60).                               
004300*                                                                         
004400* BYTE-LEVEL VIEW OF RES-SCORE-TEXT USED TO LAY THE FORMATTED             
004500* "H-A" SCORE STRING IN PLACE ONE CHARACTER AT A TIME. THE                
004600* LEADING FILLER SKIPS THE 12 BYTES AHEAD OF RES-SCORE-TEXT -             
004700* SEE THE LGA-1041 LOG ENTRY ABOVE, THIS USED TO BE SHORT.                
004800*                                                                         
004900 01  LGA-RESULT-ALT-VIEW REDEFINES LGA-RESULT-REC.                LGA1008 
005000     05  FILLER                  PIC X(12).                       LGA1041 
005100     05  RES-SCORE-HOME-CHAR     PIC X(01).                       LGA1008 
005200     05  RES-SCORE-HYPHEN        PIC X(01).                               
005300     05  RES-SCORE-AWAY-CHAR     PIC X(01).                               
005400     05  FILLER                  PIC X(02).                               
005500     05  FILLER                  PIC X(68).                       LGA1041 
