000100******************************************************************        
000200* COPYBOOK NAME.......: LGADTCAT                                *         
000300* DESCRIPTION.........: TEAM STRENGTH CATEGORY RANGE TABLE       *        
000400*                        (REFERENCE/VALIDATION TABLE, NOT A FILE)*        
000500* RECORD LENGTH........: 032 CHARACTERS PER ROW, 5 ROWS          *        
000600* ORGANIZATION.........: WORKING STORAGE, VALUE-LOADED           *        
000700*                                                                *        
000800* KEY                                                           *         
000900* ------> PRIMARY......: CAT-NAME (SEQUENTIAL SEARCH)            *        
001000******************************************************************        
001100* MAINTENANCE LOG                                                *        
001200* 2026-03-02  RPG  LGA-1001  INITIAL TABLE, RANGES PER THE       *        
001300*                            LEAGUE OPS REQUIREMENTS DOC         *        
001400* 2026-05-11  JFC  LGA-1027  REDEFINED OVER VALUE BLOCK SO THE   *        
001500*                            FIVE ROWS LOAD AT COMPILE TIME      *        
001600* 2026-07-20  JFC  LGA-1041  WIDENED EACH ROW WITH RESERVE       *        
001700*                            FILLER, MATCHING THE WIDER LAYOUT   *        
001800*                            GIVEN THE OTHER THREE COPYBOOKS     *        
001900*                            THIS RELEASE. THE RANGES HAVE NOT   *        
002000*                            CHANGED SINCE LGA-1001              *        
002100******************************************************************        
002200 01  LGA-CATEGORY-TBL-VALUES.                                             
002300     05  FILLER PIC X(32) VALUE                                           
002400         'ELITE     085095                '.                              
002500     05  FILLER PIC X(32) VALUE                                           
002600         'STRONG    070084                '.                              
002700     05  FILLER PIC X(32) VALUE                                           
002800         'MEDIUM    055069                '.                              
002900     05  FILLER PIC X(32) VALUE                                           
003000         'WEAK      040054                '.                              
003100     05  FILLER PIC X(32) VALUE                                           
003200         'RELEGATION000039                '.                              
003300 01  LGA-CATEGORY-TBL REDEFINES LGA-CATEGORY-TBL-VALUES.          LGA1027 
003400     05  LGA-CAT-ROW  OCCURS 5 TIMES INDEXED BY LGA-CAT-IDX.      LGA1027 
003500         10  CAT-NAME             PIC X(10).                              
003600         10  CAT-RATING-LOW       PIC 9(03).                              
003700         10  CAT-RATING-HIGH      PIC 9(03).                              
003800* RESERVE SPACE - LGA-1041 WIDENED THE ROW TO THE SAME LENGTH             
003900* AS THIS SHOP'S OTHER LAYOUTS TOUCHED THIS RELEASE. NOTHING IN           
004000* THIS PROGRAM READS PAST CAT-RATING-HIGH.                                
004100         10  FILLER               PIC X(16).                      LGA1041 
