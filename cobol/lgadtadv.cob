000100******************************************************************        
000200* COPYBOOK NAME.......: LGADTADV                                *         
000300* DESCRIPTION.........: HOME ADVANTAGE MODIFIER CONSTANTS        *        
000400*                        (CONSTANTS ONLY, NOT A FILE)            *        
000500* RECORD LENGTH........: N/A                                     *        
000600* ORGANIZATION.........: WORKING STORAGE, VALUE-LOADED           *        
000700******************************************************************        
000800* MAINTENANCE LOG                                                *        
000900* 2026-03-02  RPG  LGA-1001  INITIAL CONSTANTS, DEFAULTS PER THE *        
001000*                            LEAGUE OPS REQUIREMENTS DOC         *        
001100******************************************************************        
001200 01  LGA-ADV-CONSTANTS.                                                   
001300     05  ADV-BASE-EXPECTED-GOALS    PIC 9V9(04) VALUE 1.7500.             
001400     05  ADV-HOME-ATTACK-BOOST      PIC 9V9(04) VALUE 1.1500.             
001500     05  ADV-AWAY-ATTACK-PENALTY    PIC 9V9(04) VALUE 0.9500.             
001600     05  ADV-HOME-DEFENSE-BOOST     PIC 9V9(04) VALUE 1.1000.             
001700     05  ADV-AWAY-DEFENSE-PENALTY   PIC 9V9(04) VALUE 0.9000.             
001800     05  ADV-MIN-EXPECTED-GOALS     PIC 9V9(04) VALUE 0.1000.             
001900     05  ADV-MAX-GOALS              PIC 9(01)   VALUE 6.                  
002000     05  FILLER                     PIC X(01)   VALUE SPACE.              
