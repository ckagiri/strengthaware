000100******************************************************************        
000200* COPYBOOK NAME.......: LGADTTMP                                *         
000300* DESCRIPTION.........: TEAM PROFILE - STRENGTH-AWARE SCORE GEN *         
000400* RECORD LENGTH........: 126 CHARACTERS                         *         
000500* ORGANIZATION.........: LINE SEQUENTIAL                        *         
000600*                                                                *        
000700* KEY                                                           *         
000800* ------> PRIMARY......: TMP-TEAM-CODE                          *         
000900******************************************************************        
001000* MAINTENANCE LOG                                                *        
001100* 2026-03-02  RPG  LGA-1001  INITIAL LAYOUT, PHASE 2 BATCH PORT  *        
001200* 2026-03-09  RPG  LGA-1001  ADDED CATEGORY 88-LEVELS PER THE    *        
001300*                            LEAGUE OPS REQUIREMENTS DOC         *        
001400* 2026-04-14  DCM  LGA-1019  ADDED TMP-TEAM-RATING-X ALT VIEW    *        
001500*                            FOR SAFE DISPLAY ON REJECT LOG      *        
001600* 2026-07-20  JFC  LGA-1041  WIDENED RECORD WITH RESERVE FILLER  *        
001700*                            TO MATCH THE WIDTH OF THIS SHOP'S   *        
001800*                            OTHER ROSTER-SIDE LAYOUTS. FIELDS   *        
001900*                            BEFORE TMP-TEAM-RATING KEEP THEIR   *        
002000*                            OLD OFFSETS SO LGA-1019'S ALT VIEW  *        
002100*                            DID NOT NEED TO MOVE                *        
002200******************************************************************        
002300 01  LGA-TEAM-PROFILE-REC.                                                
002400     05  TMP-TEAM-NAME           PIC X(30).                               
002500     05  TMP-TEAM-CODE           PIC X(03).                               
002600     05  TMP-TEAM-CATEGORY       PIC X(10).                               
002700         88  TMP-CAT-ELITE                VALUE 'ELITE     '.             
002800         88  TMP-CAT-STRONG               VALUE 'STRONG    '.             
002900         88  TMP-CAT-MEDIUM               VALUE 'MEDIUM    '.             
003000         88  TMP-CAT-WEAK                 VALUE 'WEAK      '.             
003100         88  TMP-CAT-RELEGATION           VALUE 'RELEGATION'.             
003200     05  TMP-TEAM-RATING         PIC 9(03).                               
003300     05  FILLER                  PIC X(04).                               
003400* RESERVE SPACE - LGA-1041 WIDENED THE ROW TO THE SAME LENGTH             
003500* AS THIS SHOP'S OTHER ROSTER-SIDE LAYOUTS. NOTHING IN THIS               
003600* PROGRAM READS PAST TMP-TEAM-RATING.                                     
003700     05  FILLER                  PIC X(76).                               
003800*                                                                         
003900* ALTERNATE ALPHA VIEW OF TMP-TEAM-RATING, USED ONLY WHEN A               
004000* REJECTED RECORD IS DISPLAYED ON THE EXCEPTION LOG SO A                  
004100* NON-NUMERIC RATING CANNOT ABEND THE DISPLAY STATEMENT. THE              
004200* LEADING FILLER STOPS AT THE SAME OFFSET IT ALWAYS HAS -                 
004300* EVERYTHING ADDED UNDER LGA-1041 FALLS INSIDE THE TRAILING               
004400* FILLER AND NEEDS NO VIEW OF ITS OWN.                                    
004500*                                                                         
004600 01  LGA-TEAM-PROFILE-ALT-VIEW REDEFINES LGA-TEAM-PROFILE-REC.    LGA1019 
004700     05  FILLER                  PIC X(43).                               
004800     05  TMP-TEAM-RATING-X       PIC X(03).                       LGA1019 
004900     05  FILLER                  PIC X(80).                       LGA1041 
