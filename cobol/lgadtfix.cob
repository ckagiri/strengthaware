000100******************************************************************        
000200* COPYBOOK NAME.......: LGADTFIX                                *         
000300* DESCRIPTION.........: FIXTURE - ONE MATCH TO SIMULATE          *        
000400* RECORD LENGTH........: 087 CHARACTERS                         *         
000500* ORGANIZATION.........: LINE SEQUENTIAL                        *         
000600*                                                                *        
000700* KEY                                                           *         
000800* ------> PRIMARY......: NONE, PROCESSED IN FILE ORDER           *        
000900******************************************************************        
001000* MAINTENANCE LOG                                                *        
001100* 2026-03-02  RPG  LGA-1001  INITIAL LAYOUT, PHASE 2 BATCH PORT  *        
001200* 2026-04-14  DCM  LGA-1019  ADDED FIX-RANDOM-SEED-X ALT VIEW    *        
001300*                            FOR SAFE DISPLAY ON REJECT LOG      *        
001400* 2026-07-20  JFC  LGA-1041  WIDENED RECORD WITH RESERVE FILLER  *        
001500*                            TO MATCH THE WIDTH OF THE OTHER     *        
001600*                            LAYOUTS TOUCHED THIS RELEASE.       *        
001700*                            OFFSETS OF THE ORIGINAL THREE       *        
001800*                            FIELDS ARE UNCHANGED                *        
001900******************************************************************        
002000 01  LGA-FIXTURE-REC.                                                     
002100     05  FIX-HOME-CODE           PIC X(03).                               
002200     05  FIX-AWAY-CODE           PIC X(03).                               
002300     05  FIX-RANDOM-SEED         PIC 9(09).                               
002400     05  FILLER                  PIC X(05).                               
002500* RESERVE SPACE - LGA-1041 WIDENED THE ROW TO THE SAME LENGTH             
002600* AS THIS SHOP'S OTHER SCHEDULING-SIDE LAYOUTS. NOTHING IN THIS           
002700* PROGRAM READS PAST FIX-RANDOM-SEED.                                     
002800     05  FILLER                  PIC X(67).                               
002900*                                                                         
003000* ALTERNATE ALPHA VIEW OF FIX-RANDOM-SEED, USED ONLY WHEN A               
003100* REJECTED FIXTURE IS DISPLAYED ON THE EXCEPTION LOG SO A                 
003200* NON-NUMERIC SEED CANNOT ABEND THE DISPLAY STATEMENT. THE                
003300* TRAILING FILLER COVERS EVERYTHING ADDED UNDER LGA-1041 -                
003400* NONE OF IT NEEDS ITS OWN ALPHA VIEW.                                    
003500*                                                                         
003600 01  LGA-FIXTURE-ALT-VIEW REDEFINES LGA-FIXTURE-REC.              LGA1019 
003700     05  FILLER                  PIC X(06).                               
003800     05  FIX-RANDOM-SEED-X       PIC X(09).                       LGA1019 
003900     05  FILLER                  PIC X(72).                       LGA1041 
