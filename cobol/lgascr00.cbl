000100******************************************************************        
000200* PROGRAM NAME........: LGASCR00                                *         
000300* DESCRIPTION..........: STRENGTH-AWARE MATCH SCORE GENERATOR    *        
000400*                        NIGHTLY LEAGUE OPERATIONS BATCH         *        
000500* RECORD LENGTH........: N/A (DRIVER PROGRAM)                   *         
000600* ORGANIZATION.........: SEQUENTIAL BATCH                       *         
000700******************************************************************        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.    LGASCR00.                                                 
001000 AUTHOR.        R P GUTIERREZ.                                            
001100 INSTALLATION.  LIGA OPERATIONS - ZONDA SISTEMAS.                         
001200 DATE-WRITTEN.  04/12/1987.                                               
001300 DATE-COMPILED.                                                           
001400* SECURITY IS CARRIED AT THE SAME LEVEL AS EVERY OTHER LEAGUE             
001500* OPERATIONS BATCH PROGRAM - THE ROSTER EXTRACT AND THE RESULT            
001600* FILE ARE BOTH CONSIDERED LEAGUE-INTERNAL UNTIL THE STANDINGS            
001700* JOB PUBLISHES THEM, NOT BECAUSE ANYTHING IN THIS PROGRAM IS             
001800* PARTICULARLY SENSITIVE ON ITS OWN.                                      
001900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
002000******************************************************************        
002100* CHANGE LOG                                                     *        
002200* 1987-04-12  RPG  LGA-0001  INITIAL RELEASE - NIGHTLY FIXTURE   *        
002300*                            RESULT BATCH                       *         
002400* 1987-09-03  RPG  LGA-0014  ADDED TEAM RATING VALIDATION        *        
002500*                            AGAINST STRENGTH TABLE              *        
002600* 1988-02-20  HBT  LGA-0033  CORRECTED CATEGORY RANGE FOR        *        
002700*                            STRONG TEAMS                       *         
002800* 1990-11-08  HBT  LGA-0058  ADDED HOME ADVANTAGE MODIFIER       *        
002900*                            CONSTANTS                          *         
003000* 1992-05-14  DCM  LGA-0079  REWORKED EXPECTED GOALS FORMULA     *        
003100*                            PER LEAGUE OPS REQUEST              *        
003200* 1994-08-30  DCM  LGA-0101  ADDED GOAL CAP AT SIX PER SIDE      *        
003300* 1995-01-17  DCM  LGA-0109  SCORE TEXT NOW BUILT VIA REDEFINES, *        
003400*                            DROPPED STRING VERB                *         
003500* 1996-06-25  JFC  LGA-0142  ADDED RUN SUMMARY TRAILER REPORT    *        
003600* 1998-10-05  JFC  LGA-0176  Y2K REMEDIATION - NO TWO DIGIT      *        
003700*                            YEAR FIELDS REMAIN IN THIS PROGRAM  *        
003800* 1999-01-11  JFC  LGA-0180  Y2K SIGN-OFF, RERAN FULL REGRESSION *        
003900*                            FIXTURE SET, NO DEFECTS FOUND       *        
004000* 2001-03-22  JFC  LGA-0205  MIGRATED FILE ASSIGN NAMES OFF      *        
004100*                            MAINFRAME DD CONVENTION             *        
004200* 2004-07-09  MSR  LGA-0241  REPLACED VENDOR RNG CALL WITH       *        
004300*                            IN-HOUSE SEEDED GENERATOR           *        
004400* 2008-02-28  MSR  LGA-0268  RECOMPILED UNDER OPEN COBOL, NO     *        
004500*                            SOURCE LOGIC CHANGES                *        
004600* 2012-09-14  MSR  LGA-0301  ADDED RELEGATION CATEGORY PER       *        
004700*                            LEAGUE EXPANSION                   *         
004800* 2016-04-03  DCM  LGA-0344  SPLIT HOME/AWAY DEFENSE PENALTY     *        
004900*                            PER OPS REQUEST                    *         
005000* 2019-11-19  DCM  LGA-0372  ADDED REJECT LOG DISPLAY FOR BAD    *        
005100*                            RATINGS AND UNKNOWN TEAM CODES      *        
005200* 2023-06-30  RPG  LGA-0410  RESEED PER FIXTURE, NOT ONCE PER RUN*        
005300* 2026-03-02  RPG  LGA-1001  PHASE 2 PORT - POISSON GOAL         *        
005400*                            SAMPLING, STRENGTH-AWARE ENGINE     *        
005500* 2026-04-14  DCM  LGA-1019  ADDED ALT VIEWS FOR SAFE REJECT     *        
005600*                            LOG DISPLAY                        *         
005700* 2026-05-11  JFC  LGA-1027  CATEGORY TABLE REDEFINED OVER       *        
005800*                            VALUE BLOCK                        *         
005900* 2026-07-20  JFC  LGA-1041  LGADTTMP, LGADTFIX, LGADTRES AND    *        
006000*                            LGADTCAT WIDENED WITH RESERVE       *        
006100*                            FILLER TO A COMMON ROW LENGTH, AND  *        
006200*                            FIXED A 2-BYTE MISCOUNT IN THE      *        
006300*                            LGADTRES ALT VIEW (SEE THAT         *        
006400*                            COPYBOOK'S LOG). NO CHANGE TO THE   *        
006500*                            STRENGTH, EXPECTED-GOALS OR POISSON *        
006600*                            LOGIC IN THIS RELEASE               *        
006700******************************************************************        
006800                                                                          
006900******************************************************************        
007000* PROGRAM OVERVIEW                                               *        
007100*                                                                *        
007200* THIS IS THE NIGHTLY LEAGUE OPERATIONS BATCH THAT TURNS A       *        
007300* ROSTER OF TEAM STRENGTH RATINGS AND A LIST OF SCHEDULED        *        
007400* FIXTURES INTO A SIMULATED SCORE FOR EACH FIXTURE. IT DOES      *        
007500* NOT TOUCH THE LEAGUE STANDINGS OR SCHEDULE TABLES - IT ONLY    *        
007600* READS THEM (VIA EXTRACT) AND WRITES ONE RESULT ROW PER         *        
007700* FIXTURE PLUS ONE SUMMARY TRAILER LINE AT THE END OF THE RUN.   *        
007800*                                                                *        
007900* THREE UNITS DO ALL THE WORK:                                  *         
008000*   1. TEAM PROFILE / TEAM STRENGTH (100000-120000) - VALIDATES  *        
008100*      EACH ROSTER ROW AND TURNS ITS RATING INTO AN ATTACK AND   *        
008200*      A DEFENSE STRENGTH NUMBER, KEPT IN AN IN-MEMORY TABLE.    *        
008300*   2. HOME ADVANTAGE / EXPECTED GOALS (200000-270000) - FOR     *        
008400*      EACH FIXTURE, LOOKS UP BOTH TEAMS, APPLIES THE HOME/AWAY  *        
008500*      BOOST AND PENALTY TABLE, AND DRAWS A POISSON-DISTRIBUTED  *        
008600*      GOAL COUNT FOR EACH SIDE FROM A SEEDED RANDOM STREAM.     *        
008700*   3. SCORE / RUN SUMMARY (280000-900000) - DERIVES THE WIN/    *        
008800*      LOSS/DRAW CODE AND FORMATTED SCORE TEXT, WRITES THE       *        
008900*      RESULT ROW, AND ROLLS A TOTAL FORWARD FOR THE TRAILER.    *        
009000******************************************************************        
009100                                                                          
009200******************************************************************        
009300* OPERATIONAL NOTES                                              *        
009400*                                                                *        
009500* SCHEDULING..: RUNS NIGHTLY AFTER THE SCHEDULING FEED AND THE   *        
009600*               ROSTER EXTRACT BOTH LAND, AHEAD OF THE STANDINGS *        
009700*               JOB THAT CONSUMES LGARSLT AND LGARPT.            *        
009800* RESTART.....: NONE NEEDED - SEE THE NOTE AT 000000-MAINLINE.   *        
009900*               A FAILED STEP IS JUST RESUBMITTED FROM THE TOP.  *        
010000* REJECTS.....: BAD ROSTER ROWS AND FIXTURES NAMING AN UNKNOWN   *        
010100*               TEAM ARE DISPLAYED TO THE JOB LOG, NOT WRITTEN   *        
010200*               TO ANY FILE - THERE IS NO SEPARATE REJECT FILE.  *        
010300*               OPERATIONS SCANS THE JOB LOG FOR "REJECTED" ON   *        
010400*               RETURN CODE ZERO; A RUN WITH REJECTS STILL ENDS  *        
010500*               NORMALLY SINCE A HANDFUL OF BAD ROWS SHOULD NOT  *        
010600*               HOLD UP THE WHOLE LEAGUE'S FIXTURE CARD.         *        
010700* REPRODUCE...: GIVEN THE SAME ROSTER AND FIXTURE FILES, THE     *        
010800*               SAME RESULT FILE COMES OUT EVERY TIME - THE      *        
010900*               RANDOM STREAM IS SEEDED FROM DATA IN THE FIXTURE *        
011000*               ROW ITSELF, NEVER FROM THE CLOCK.                *        
011100* DISPOSITION.: LGARSLT AND LGARPT ARE BOTH OVERWRITTEN EACH     *        
011200*               RUN, NOT EXTENDED - THE STANDINGS JOB PICKS UP   *        
011300*               A FRESH RESULT FILE EVERY NIGHT.                 *        
011400* NOT DONE....: THIS PROGRAM DOES NOT UPDATE STANDINGS, DOES NOT *        
011500*               TOUCH THE SCHEDULE TABLE, AND DOES NOT RETRY A   *        
011600*               FIXTURE THAT WAS REJECTED - A CORRECTED FIXTURE  *        
011700*               CARD HAS TO COME BACK THROUGH THE NEXT FEED.     *        
011800******************************************************************        
011900                                                                          
012000 ENVIRONMENT DIVISION.                                                    
012100 CONFIGURATION SECTION.                                                   
012200* C01 NAMES THE CHANNEL-ONE SKIP-TO-TOP-OF-FORM CARRIAGE CONTROL          
012300* USED WHEN THE TRAILER LINE PRINTS - CARRIED OVER FROM THE               
012400* SHOP'S STANDARD PRINT-FILE BOILERPLATE EVEN THOUGH THIS                 
012500* PROGRAM ONLY EVER WRITES ONE LINE TO LGARPT.                            
012600 SPECIAL-NAMES.                                                           
012700     C01 IS TOP-OF-FORM.                                                  
012800                                                                          
012900* FOUR FLAT FILES, ALL LINE SEQUENTIAL - NO VSAM, NO DATABASE             
013000* ACCESS IN THIS PROGRAM. THE ROSTER AND FIXTURE LIST ARRIVE              
013100* AS EXTRACTS FROM THE ONLINE SIDE; THE RESULT FILE AND REPORT            
013200* FILE ARE PICKED UP BY A DOWNSTREAM STANDINGS JOB THAT DOES              
013300* NOT RUN UNDER THIS PROGRAM-ID.                                          
013400* THE FOUR LOGICAL NAMES BELOW (LGATEAM, LGAFIXT, LGARSLT,                
013500* LGARPT) ARE BOUND TO THE ACTUAL DATASET NAMES BY THE JCL THAT           
013600* CALLS THIS PROGRAM, NOT HARD-CODED HERE - LGA-0205 MOVED THIS           
013700* PROGRAM OFF THE OLDER CONVENTION OF ASSIGNING DIRECTLY TO A             
013800* MAINFRAME DD NAME SO THE SAME SOURCE COULD BE SHARED ACROSS             
013900* THE HANDFUL OF ENVIRONMENTS THIS SHOP RUNS THE NIGHTLY BATCH            
014000* IN WITHOUT A RECOMPILE FOR EACH ONE.                                    
014100 INPUT-OUTPUT SECTION.                                                    
014200 FILE-CONTROL.                                                            
014300     SELECT LGA-TEAM-IN    ASSIGN TO LGATEAM                              
014400            ORGANIZATION  IS LINE SEQUENTIAL                              
014500            FILE STATUS   IS FS-TEAM-IN.                                  
014600     SELECT LGA-FIXTURE-IN ASSIGN TO LGAFIXT                              
014700            ORGANIZATION  IS LINE SEQUENTIAL                              
014800            FILE STATUS   IS FS-FIXTURE-IN.                               
014900     SELECT LGA-RESULT-OUT ASSIGN TO LGARSLT                              
015000            ORGANIZATION  IS LINE SEQUENTIAL                              
015100            FILE STATUS   IS FS-RESULT-OUT.                               
015200     SELECT LGA-REPORT-OUT ASSIGN TO LGARPT                               
015300            ORGANIZATION  IS LINE SEQUENTIAL                              
015400            FILE STATUS   IS FS-REPORT-OUT.                               
015500                                                                          
015600 DATA DIVISION.                                                           
015700 FILE SECTION.                                                            
015800* TEAM PROFILE INPUT - ONE ROW PER TEAM IN THE LEAGUE, LOADED             
015900* IN FULL BEFORE ANY FIXTURE IS PROCESSED. SEE LGADTTMP FOR               
016000* THE LAYOUT.                                                             
016100 FD  LGA-TEAM-IN                                                          
016200     LABEL RECORD IS STANDARD.                                            
016300     COPY LGADTTMP.                                                       
016400                                                                          
016500* FIXTURE INPUT - ONE ROW PER MATCH TO SIMULATE, PROCESSED IN             
016600* FILE ORDER WITH NO SORT. SEE LGADTFIX FOR THE LAYOUT.                   
016700 FD  LGA-FIXTURE-IN                                                       
016800     LABEL RECORD IS STANDARD.                                            
016900     COPY LGADTFIX.                                                       
017000                                                                          
017100* MATCH RESULT OUTPUT - ONE ROW WRITTEN PER FIXTURE PROCESSED,            
017200* IN THE SAME ORDER THE FIXTURES ARRIVED. SEE LGADTRES FOR                
017300* THE LAYOUT.                                                             
017400 FD  LGA-RESULT-OUT                                                       
017500     LABEL RECORD IS STANDARD.                                            
017600     COPY LGADTRES.                                                       
017700                                                                          
017800* RUN SUMMARY TRAILER - A SINGLE PRINT LINE WRITTEN ONCE AFTER            
017900* THE LAST FIXTURE. KEPT INLINE RATHER THAN IN ITS OWN                    
018000* COPYBOOK SINCE NOTHING ELSE IN THIS SHOP SHARES ITS LAYOUT.             
018100 FD  LGA-REPORT-OUT                                                       
018200     LABEL RECORD IS STANDARD.                                            
018300 01  LGA-REPORT-LINE.                                                     
018400     05  RPT-LABEL-FIXTURES      PIC X(22)                                
018500                                  VALUE 'FIXTURES PROCESSED....'.         
018600     05  RPT-FIXTURES-PROCESSED  PIC ZZZ,ZZ9.                             
018700     05  FILLER                  PIC X(02) VALUE SPACES.                  
018800     05  RPT-LABEL-TOTAL         PIC X(22)                                
018900                                  VALUE 'TOTAL GOALS ALL MATCH.'.         
019000     05  RPT-TOTAL-GOALS         PIC ZZ,ZZZ,ZZ9.                          
019100     05  FILLER                  PIC X(02) VALUE SPACES.                  
019200     05  RPT-LABEL-AVG           PIC X(22)                                
019300                                  VALUE 'AVG GOALS PER TEAM....'.         
019400     05  RPT-AVERAGE-GOALS       PIC ZZ9.99.                              
019500     05  FILLER                  PIC X(10) VALUE SPACES.                  
019600* THE THREE LABEL FIELDS ARE PADDED WITH TRAILING DOTS RATHER             
019700* THAN SPACES SO THE TRAILER LINE READS CLEANLY EVEN IF SOMEONE           
019800* VIEWS IT IN A FIXED-WIDTH TERMINAL EMULATOR THAT COLLAPSES              
019900* RUNS OF BLANKS - A HOLDOVER FROM THE DAYS THIS WAS VIEWED ON            
020000* A 3270 SCREEN RATHER THAN PRINTED.                                      
020100                                                                          
020200******************************************************************        
020300* WORKING-STORAGE LAYOUT NOTE                                    *        
020400*                                                                *        
020500* THE TWO COPYBOOKS COME IN FIRST SINCE BOTH ARE VALUE-LOADED AT *        
020600* COMPILE TIME - LGADTCAT GIVES THE FIVE STRENGTH CATEGORY ROWS  *        
020700* AND LGADTADV GIVES THE HOME ADVANTAGE CONSTANTS, AND NEITHER   *        
020800* ONE CHANGES ACROSS A RUN. EVERYTHING AFTER THEM IS THIS        *        
020900* PROGRAM'S OWN WORK AREA, ROUGHLY IN THE ORDER IT IS FIRST      *        
021000* TOUCHED BY THE PROCEDURE DIVISION BELOW: FILE STATUS BYTES,    *        
021100* THEN THE IN-MEMORY TEAM TABLE AND ITS CONTROL FIELDS, THEN     *        
021200* THE SWITCHES, THEN THE STRENGTH/EXPECTED-GOALS WORK FIELDS,    *        
021300* THEN THE POISSON AND MACLAURIN WORK FIELDS, AND FINALLY THE    *        
021400* LEHMER GENERATOR STATE.                                        *        
021500******************************************************************        
021600 WORKING-STORAGE SECTION.                                                 
021700     COPY LGADTCAT.                                                       
021800     COPY LGADTADV.                                                       
021900                                                                          
022000*                                                                         
022100* FILE STATUS BYTES - ONLY THE TWO INPUT FILES NEED AN EOF                
022200* CONDITION SINCE THE OUTPUT FILES ARE NEVER READ BACK IN                 
022300* THIS PROGRAM. '00' IS NORMAL, '10' IS END OF FILE; ANY                  
022400* OTHER VALUE WOULD BE AN OPEN OR I/O ERROR THIS PROGRAM                  
022500* DOES NOT TRY TO RECOVER FROM.                                           
022600*                                                                         
022700 77  FS-TEAM-IN                  PIC 9(02) VALUE ZEROES.                  
022800     88  FS-TEAM-IN-OK                      VALUE 00.                     
022900     88  FS-TEAM-IN-EOF                      VALUE 10.                    
023000 77  FS-FIXTURE-IN                PIC 9(02) VALUE ZEROES.                 
023100     88  FS-FIXTURE-IN-OK                     VALUE 00.                   
023200     88  FS-FIXTURE-IN-EOF                    VALUE 10.                   
023300 77  FS-RESULT-OUT                PIC 9(02) VALUE ZEROES.                 
023400 77  FS-REPORT-OUT                PIC 9(02) VALUE ZEROES.                 
023500* FS-RESULT-OUT AND FS-REPORT-OUT ARE CHECKED ONLY IMPLICITLY,            
023600* BY WAY OF THE OPEN/WRITE STATEMENTS ABENDING ON A SERIOUS               
023700* I/O FAILURE - NEITHER ONE GETS AN 88-LEVEL BECAUSE THERE IS             
023800* NO CONDITION ON AN OUTPUT FILE THIS PROGRAM ACTS ON OTHER               
023900* THAN "KEEP GOING" OR "THE RUN IS ALREADY DEAD".                         
024000                                                                          
024100* LGA-CTE-01 IS A SPARE CONSTANT OF '1' KEPT AROUND FROM THE              
024200* ORIGINAL MAINFRAME RELEASE FOR SET STATEMENTS THAT WANTED A             
024300* NAMED LITERAL RATHER THAN A BARE DIGIT - LGA-MAX-TEAMS AND              
024400* LGA-CAT-ROWS BOUND THE TWO OCCURS TABLES IN THIS PROGRAM.               
024500 78  LGA-CTE-01                             VALUE 1.                      
024600* 500 IS FAR MORE THAN ANY ONE LEAGUE THIS SHOP RUNS CARRIES -            
024700* IT IS A SAFETY CEILING, NOT A TUNED CAPACITY NUMBER, AND HAS            
024800* NEVER NEEDED TO MOVE SINCE LGA-1001 SET IT.                             
024900 78  LGA-MAX-TEAMS                          VALUE 500.                    
025000 78  LGA-CAT-ROWS                           VALUE 5.                      
025100                                                                          
025200*                                                                         
025300* IN-MEMORY TEAM TABLE, LOADED ONCE FROM LGA-TEAM-IN AND                  
025400* SEARCHED SEQUENTIALLY DURING FIXTURE PROCESSING - NO KEYED              
025500* FILE ACCESS IS USED FOR TEAM LOOKUP, PER THE SOURCE DESIGN.             
025600*                                                                         
025700 01  LGA-TEAM-TBL.                                                        
025800     05  FILLER                PIC X(01).                                 
025900     05  TBL-TEAM-ROW  OCCURS 1 TO 500 TIMES                              
026000                       DEPENDING ON WS-TEAM-COUNT                         
026100                       INDEXED BY TBL-TEAM-IDX.                           
026200         10  TBL-TEAM-CODE          PIC X(03).                            
026300         10  TBL-TEAM-RATING        PIC 9(03).                            
026400         10  TBL-ATTACK-STRENGTH    PIC 9V9(04).                          
026500         10  TBL-DEFENSE-STRENGTH   PIC 9V9(04).                          
026600* THE LEADING FILLER ABOVE IS A ONE-BYTE RESERVE CARRIED OVER             
026700* FROM THE ORIGINAL MAINFRAME COPY OF THIS TABLE, WHERE IT                
026800* ALIGNED THE FIRST OCCURRENCE ON AN EVEN BOUNDARY FOR THE                
026900* COMPILER OF THE DAY - HARMLESS TO LEAVE IN PLACE AND NOT                
027000* WORTH DISTURBING NOW.                                                   
027100                                                                          
027200* RUN COUNTERS AND WORK INDEXES - ALL COMP SINCE THEY ARE PURE            
027300* ARITHMETIC/SUBSCRIPT FIELDS NEVER WRITTEN TO A REPORT OR                
027400* FILE IN THIS PICTURE. WS-TEAM-COUNT ALSO DRIVES THE OCCURS              
027500* DEPENDING ON CLAUSE UP ABOVE, SO IT MUST BE SET BEFORE THE              
027600* TABLE IS TOUCHED AND NEVER DECREMENTED ONCE SET.                        
027700 77  WS-TEAM-COUNT                PIC 9(04) COMP VALUE ZERO.              
027800 77  WS-FIXTURES-PROCESSED        PIC 9(06) COMP VALUE ZERO.              
027900 77  WS-TOTAL-GOALS-ALL           PIC 9(08) COMP VALUE ZERO.              
028000 77  WS-HOME-IDX                  PIC 9(04) COMP VALUE ZERO.              
028100 77  WS-AWAY-IDX                  PIC 9(04) COMP VALUE ZERO.              
028200 77  WS-SEARCH-IDX                PIC 9(04) COMP VALUE ZERO.              
028300 77  WS-LOOKUP-IDX                PIC 9(04) COMP VALUE ZERO.              
028400 77  WS-EXP-N                     PIC 9(03) COMP VALUE ZERO.              
028500 77  WS-POISSON-K                 PIC 9(02) COMP VALUE ZERO.              
028600                                                                          
028700* HOLDS WHICHEVER TEAM CODE 210000-LOOKUP-TEAM IS CURRENTLY               
028800* SEARCHING FOR - SET ONCE FOR THE HOME CODE, THEN AGAIN FOR              
028900* THE AWAY CODE, BY 200000 BEFORE EACH CALL.                              
029000 77  WS-LOOKUP-CODE               PIC X(03) VALUE SPACES.                 
029100                                                                          
029200* SWITCHES - EACH PAIRED WITH AN 88-LEVEL SO THE PROCEDURE                
029300* DIVISION TESTS A CONDITION NAME RATHER THAN COMPARING A                 
029400* RAW 'Y'/'N' BYTE EVERYWHERE IT IS USED.                                 
029500 77  WS-CAT-FOUND-SW              PIC X(01) VALUE 'N'.                    
029600     88  CAT-FOUND                          VALUE 'Y'.                    
029700 77  WS-TEAM-FOUND-SW             PIC X(01) VALUE 'N'.                    
029800     88  TEAM-FOUND                         VALUE 'Y'.                    
029900 77  WS-RATING-VALID-SW           PIC X(01) VALUE 'Y'.                    
030000     88  RATING-INVALID                     VALUE 'N'.                    
030100 77  WS-IS-HOME-SW                PIC X(01) VALUE 'N'.                    
030200     88  PROCESSING-HOME-TEAM               VALUE 'Y'.                    
030300                                                                          
030400* STRENGTH AND EXPECTED-GOALS WORK FIELDS. WS-BASE-ATTACK AND             
030500* WS-BASE-DEFENSE HOLD WHAT 120000 COMPUTED FOR THE TEAM                  
030600* CURRENTLY BEING LOADED; WS-ATTACKING-ATTACK AND                         
030700* WS-DEFENDING-DEFENSE HOLD THE SAME KIND OF NUMBER BUT                   
030800* PULLED BACK OUT OF THE TABLE FOR WHICHEVER TEAM IS ON                   
030900* EACH SIDE OF THE CURRENT DRAW.                                          
031000 77  WS-BASE-ATTACK               PIC 9V9(04) VALUE ZERO.                 
031100 77  WS-BASE-DEFENSE              PIC 9V9(04) VALUE ZERO.                 
031200 77  WS-ATTACKING-ATTACK          PIC 9V9(04) VALUE ZERO.                 
031300 77  WS-DEFENDING-DEFENSE         PIC 9V9(04) VALUE ZERO.                 
031400 77  WS-ATTACK-MOD                PIC 9V9(06) VALUE ZERO.                 
031500 77  WS-DEFENSE-MOD               PIC 9V9(06) VALUE ZERO.                 
031600 77  WS-EXPECTED-GOALS            PIC 9(02)V9(06) VALUE ZERO.             
031700* WS-LAMBDA IS JUST WS-EXPECTED-GOALS COPIED OVER BEFORE THE              
031800* POISSON DRAW, KEPT AS A SEPARATE 77 RATHER THAN PASSING                 
031900* WS-EXPECTED-GOALS DIRECTLY SO 250000 NEVER HAS TO KNOW WHERE            
032000* ITS MEAN CAME FROM.                                                     
032100 77  WS-LAMBDA                    PIC 9(02)V9(06) VALUE ZERO.             
032200 77  WS-AVERAGE-GOALS             PIC 9(03)V9(02) VALUE ZERO.             
032300                                                                          
032400* MACLAURIN SERIES WORK FIELDS FOR 260000/261000 - SIGNED                 
032500* BECAUSE WS-EXP-X IS ALWAYS NEGATIVE (IT IS ZERO MINUS                   
032600* LAMBDA) AND THE SIGN CARRIES THROUGH EVERY TERM.                        
032700 77  WS-EXP-X                     PIC S9(02)V9(06) VALUE ZERO.            
032800 77  WS-EXP-TERM                  PIC S9(02)V9(09) VALUE ZERO.            
032900 77  WS-EXP-SUM                   PIC S9(02)V9(09) VALUE ZERO.            
033000 77  WS-L-THRESHOLD               PIC 9(01)V9(09) VALUE ZERO.             
033100 77  WS-POISSON-P                 PIC 9(01)V9(09) VALUE ZERO.             
033200* WS-POISSON-P IS THE RUNNING PRODUCT OF UNIFORM DRAWS THAT               
033300* 250000/251000 WATCH AGAINST WS-L-THRESHOLD - BOTH ARE                   
033400* UNSIGNED SINCE A UNIFORM DRAW NEVER GOES NEGATIVE AND THE               
033500* PRODUCT OF UNIFORM DRAWS NEVER CLIMBS PAST ONE.                         
033600                                                                          
033700* LEHMER GENERATOR STATE - A, M AND STATE ARE THE CLASSIC                 
033800* "MINIMAL STANDARD" CONSTANTS, KEPT SIGNED AND COMP SINCE                
033900* THE MULTIPLY/DIVIDE STEP IN 240000 NEEDS THE FULL 9-DIGIT               
034000* RANGE ON EITHER SIDE.                                                   
034100 77  LGA-RND-A                    PIC S9(09) COMP VALUE 16807.            
034200 77  LGA-RND-M                   PIC S9(09) COMP VALUE 2147483647.        
034300 77  LGA-RND-STATE                PIC S9(09) COMP VALUE ZERO.             
034400 77  LGA-RND-PRODUCT              PIC S9(18) COMP VALUE ZERO.             
034500 77  LGA-RND-QUOTIENT             PIC S9(09) COMP VALUE ZERO.             
034600 77  LGA-RND-UNIFORM              PIC 9V9(09) VALUE ZERO.                 
034700* LGA-RND-UNIFORM HOLDS THE 0-1 DRAW 240000 HANDS BACK TO                 
034800* WHICHEVER PARAGRAPH CALLED IT - 251000 MULTIPLIES IT INTO               
034900* THE RUNNING POISSON PRODUCT, AND NOTHING ELSE IN THIS                   
035000* PROGRAM EVER READS IT DIRECTLY.                                         
035100                                                                          
035200 PROCEDURE DIVISION.                                                      
035300                                                                          
035400* TOP LEVEL DRIVER - OPEN EVERYTHING, LOAD THE WHOLE ROSTER               
035500* BEFORE A SINGLE FIXTURE IS TOUCHED, RUN EVERY FIXTURE, WRITE            
035600* ONE TRAILER, CLOSE EVERYTHING, DONE. THERE IS NO RESTART OR             
035700* CHECKPOINT LOGIC - A FAILED RUN IS RESUBMITTED FROM THE TOP             
035800* AGAINST THE SAME ROSTER AND FIXTURE FILES, WHICH IS SAFE                
035900* SINCE NEITHER INPUT FILE IS EVER MODIFIED BY THIS PROGRAM.              
036000 000000-MAINLINE.                                                         
036100     OPEN INPUT  LGA-TEAM-IN                                              
036200     OPEN INPUT  LGA-FIXTURE-IN                                           
036300     OPEN OUTPUT LGA-RESULT-OUT                                           
036400     OPEN OUTPUT LGA-REPORT-OUT                                           
036500                                                                          
036600* PRIMING READ BEFORE THE TEAM-LOAD LOOP - STANDARD READ-                 
036700* AHEAD STYLE SO THE PERFORM UNTIL BELOW TESTS THE EOF                    
036800* CONDITION AT THE TOP OF EACH PASS, NOT THE BOTTOM.                      
036900     READ LGA-TEAM-IN                                                     
037000         AT END MOVE 10 TO FS-TEAM-IN                                     
037100     END-READ                                                             
037200                                                                          
037300     PERFORM 100000-LOAD-TEAM-TABLE                                       
037400        THRU 100000-LOAD-TEAM-TABLE-EXIT                                  
037500       UNTIL FS-TEAM-IN-EOF                                               
037600                                                                          
037700* ROSTER IS FULLY LOADED AT THIS POINT - WS-TEAM-COUNT IS                 
037800* FINAL AND THE FIXTURE LOOP BELOW CAN SAFELY LOOK TEAMS UP               
037900* AGAINST THE WHOLE TABLE.                                                
038000     READ LGA-FIXTURE-IN                                                  
038100         AT END MOVE 10 TO FS-FIXTURE-IN                                  
038200     END-READ                                                             
038300                                                                          
038400     PERFORM 200000-PROCESS-FIXTURES                                      
038500        THRU 200000-PROCESS-FIXTURES-EXIT                                 
038600       UNTIL FS-FIXTURE-IN-EOF                                            
038700                                                                          
038800     PERFORM 900000-WRITE-SUMMARY-TRAILER                                 
038900        THRU 900000-WRITE-SUMMARY-TRAILER-EXIT                            
039000                                                                          
039100     CLOSE LGA-TEAM-IN                                                    
039200     CLOSE LGA-FIXTURE-IN                                                 
039300     CLOSE LGA-RESULT-OUT                                                 
039400     CLOSE LGA-REPORT-OUT                                                 
039500                                                                          
039600     STOP RUN.                                                            
039700 000000-MAINLINE-EXIT.                                                    
039800     EXIT.                                                                
039900                                                                          
040000*                                                                         
040100* 1987-09-03  RPG  LGA-0014  TEAM PROFILE / TEAM STRENGTH UNIT            
040200* THIS UNIT VALIDATES THE RATING COMING OFF THE ROSTER EXTRACT            
040300* AND TURNS IT INTO THE TWO STRENGTH NUMBERS THE FIXTURE LOOP             
040400* ACTUALLY RUNS ON. A TEAM THAT FAILS VALIDATION NEVER MAKES IT           
040500* INTO THE IN-MEMORY TABLE, SO IT SIMPLY CANNOT BE DRAWN AS A             
040600* HOME OR AWAY SIDE LATER - THE REJECT SHOWS UP ONLY ON THE LOG.          
040700*                                                                         
040800 100000-LOAD-TEAM-TABLE.                                                  
040900* VALIDATE FIRST. A BAD RATING NEVER GETS AS FAR AS THE                   
041000* STRENGTH COMPUTE BELOW - NO SENSE DERIVING ATTACK/DEFENSE               
041100* NUMBERS FOR A ROW WE ARE ABOUT TO THROW OUT ANYWAY.                     
041200     PERFORM 110000-VALIDATE-TEAM-RATING                                  
041300        THRU 110000-VALIDATE-TEAM-RATING-EXIT                             
041400                                                                          
041500     IF RATING-INVALID THEN                                               
041600* TMP-TEAM-RATING-X IS THE ALPHA ALT VIEW OF THE RATING FIELD -           
041700* A REJECTED ROW MAY HAVE ARRIVED WITH GARBAGE IN A NUMERIC               
041800* PICTURE, AND DISPLAYING THE RAW NUMERIC FIELD IN THAT STATE             
041900* CAN ABEND THE RUN. SEE LGADTTMP LOG ENTRY LGA-1019.                     
042000         DISPLAY 'LGASCR00 - REJECTED TEAM, BAD RATING: '         LGA0372 
042100             TMP-TEAM-CODE ' ' TMP-TEAM-CATEGORY ' '                      
042200             TMP-TEAM-RATING-X                                            
042300     ELSE                                                                 
042400         PERFORM 120000-COMPUTE-TEAM-STRENGTH                             
042500            THRU 120000-COMPUTE-TEAM-STRENGTH-EXIT                        
042600                                                                          
042700* TABLE IS APPENDED IN ROSTER FILE ORDER - THERE IS NO SORT               
042800* OR KEYED ACCESS ON THE WAY IN, SO THE SAME ROSTER FILE                  
042900* ALWAYS PRODUCES THE SAME TABLE ORDER FOR A GIVEN RUN.                   
043000         ADD 1 TO WS-TEAM-COUNT                                           
043100         SET TBL-TEAM-IDX TO WS-TEAM-COUNT                                
043200         MOVE TMP-TEAM-CODE      TO TBL-TEAM-CODE (TBL-TEAM-IDX)          
043300         MOVE TMP-TEAM-RATING    TO TBL-TEAM-RATING (TBL-TEAM-IDX)        
043400         MOVE WS-BASE-ATTACK     TO TBL-ATTACK-STRENGTH                   
043500                                    (TBL-TEAM-IDX)                        
043600         MOVE WS-BASE-DEFENSE    TO TBL-DEFENSE-STRENGTH                  
043700                                    (TBL-TEAM-IDX)                        
043800     END-IF                                                               
043900                                                                          
044000     READ LGA-TEAM-IN                                                     
044100         AT END MOVE 10 TO FS-TEAM-IN                                     
044200     END-READ.                                                            
044300 100000-LOAD-TEAM-TABLE-EXIT.                                             
044400     EXIT.                                                                
044500                                                                          
044600* TWO INDEPENDENT CHECKS MAKE A RATING VALID: IT MUST FALL IN             
044700* 000-100 AFTER CLAMPING, AND IT MUST FALL INSIDE THE RANGE               
044800* PUBLISHED FOR THE CATEGORY THE ROSTER ROW CLAIMS. A TEAM                
044900* TAGGED "ELITE" WITH A RATING OF 50 IS REJECTED EVEN THOUGH              
045000* 50 IS A PERFECTLY GOOD RATING FOR SOME OTHER CATEGORY.                  
045100 110000-VALIDATE-TEAM-RATING.                                             
045200     MOVE 'Y' TO WS-RATING-VALID-SW                                       
045300                                                                          
045400* A RATING OVER 100 IS CLAMPED RATHER THAN REJECTED OUTRIGHT -            
045500* THE ROSTER EXTRACT HAS BEEN KNOWN TO SEND A THREE-DIGIT                 
045600* OVERFLOW FROM AN UPSTREAM BONUS CALCULATION, AND CLAMPING               
045700* LETS THE TEAM STILL PLAY RATHER THAN SIT OUT THE SEASON.                
045800     IF TMP-TEAM-RATING > 100 THEN                                        
045900         MOVE 100 TO TMP-TEAM-RATING                                      
046000     END-IF                                                               
046100                                                                          
046200     SET LGA-CAT-IDX TO 1                                                 
046300     MOVE 'N' TO WS-CAT-FOUND-SW                                          
046400     PERFORM 111000-SEARCH-CATEGORY-ROW                                   
046500        THRU 111000-SEARCH-CATEGORY-ROW-EXIT                              
046600       UNTIL LGA-CAT-IDX > LGA-CAT-ROWS                                   
046700          OR CAT-FOUND                                                    
046800                                                                          
046900     IF NOT CAT-FOUND THEN                                                
047000* CATEGORY TEXT DID NOT MATCH ANY OF THE FIVE ROWS IN LGADTCAT            
047100* AT ALL - TREATED THE SAME AS A RATING OUT OF RANGE.                     
047200         MOVE 'N' TO WS-RATING-VALID-SW                                   
047300     ELSE                                                                 
047400         IF TMP-TEAM-RATING < CAT-RATING-LOW (LGA-CAT-IDX)                
047500            OR TMP-TEAM-RATING > CAT-RATING-HIGH (LGA-CAT-IDX)            
047600               THEN                                                       
047700             MOVE 'N' TO WS-RATING-VALID-SW                               
047800         END-IF                                                           
047900     END-IF.                                                              
048000 110000-VALIDATE-TEAM-RATING-EXIT.                                        
048100     EXIT.                                                                
048200                                                                          
048300* SEQUENTIAL SEARCH OVER THE FIVE-ROW CATEGORY TABLE. FIVE ROWS           
048400* NEVER JUSTIFIED A BINARY SEARCH WHEN THIS WAS WRITTEN AND               
048500* STILL DO NOT.                                                           
048600 111000-SEARCH-CATEGORY-ROW.                                              
048700     IF TMP-TEAM-CATEGORY = CAT-NAME (LGA-CAT-IDX) THEN                   
048800         MOVE 'Y' TO WS-CAT-FOUND-SW                                      
048900     ELSE                                                                 
049000         ADD 1 TO LGA-CAT-IDX                                             
049100     END-IF.                                                              
049200 111000-SEARCH-CATEGORY-ROW-EXIT.                                         
049300     EXIT.                                                                
049400                                                                          
049500* ATTACK STRENGTH RISES WITH RATING, DEFENSE STRENGTH RISES               
049600* WITH RATING TOO BUT FROM A LOWER BASE AND AT HALF THE SLOPE -           
049700* A ZERO-RATED TEAM STILL ATTACKS AT STRENGTH 0.5 BUT DEFENDS             
049800* AT STRENGTH 0.0, AND A 100-RATED TEAM TOPS OUT AT 1.5/0.5.              
049900* BOTH NUMBERS FEED 220000-COMPUTE-EXPECTED-GOALS LATER AS A              
050000* MULTIPLIER, NEVER AS A RAW GOAL COUNT.                                  
050100 120000-COMPUTE-TEAM-STRENGTH.                                            
050200     COMPUTE WS-BASE-ATTACK  = .5 + (TMP-TEAM-RATING / 100)               
050300     COMPUTE WS-BASE-DEFENSE = (TMP-TEAM-RATING / 100) * .5.              
050400 120000-COMPUTE-TEAM-STRENGTH-EXIT.                                       
050500     EXIT.                                                                
050600                                                                          
050700*                                                                         
050800* 2023-06-30  RPG  LGA-0410  MAIN FIXTURE LOOP - STRENGTH-AWARE           
050900*                            SCORE GENERATOR UNIT                         
051000* ONE FIXTURE IN, ONE RESULT ROW OUT (OR ONE REJECT LOG LINE,             
051100* NEVER BOTH). HOME AND AWAY ARE LOOKED UP INDEPENDENTLY SO A             
051200* FIXTURE NAMING A TEAM THAT NEVER LOADED INTO THE TABLE - A              
051300* BAD CODE, OR A TEAM THAT FAILED 110000 UP ABOVE - IS CAUGHT             
051400* HERE, NOT DEEPER IN THE STRENGTH OR POISSON LOGIC.                      
051500*                                                                         
051600 200000-PROCESS-FIXTURES.                                                 
051700     MOVE FIX-HOME-CODE TO WS-LOOKUP-CODE                                 
051800     PERFORM 210000-LOOKUP-TEAM                                           
051900        THRU 210000-LOOKUP-TEAM-EXIT                                      
052000     IF TEAM-FOUND THEN                                                   
052100         MOVE WS-LOOKUP-IDX TO WS-HOME-IDX                                
052200     ELSE                                                                 
052300         MOVE ZERO TO WS-HOME-IDX                                         
052400     END-IF                                                               
052500                                                                          
052600     MOVE FIX-AWAY-CODE TO WS-LOOKUP-CODE                                 
052700     PERFORM 210000-LOOKUP-TEAM                                           
052800        THRU 210000-LOOKUP-TEAM-EXIT                                      
052900     IF TEAM-FOUND THEN                                                   
053000         MOVE WS-LOOKUP-IDX TO WS-AWAY-IDX                                
053100     ELSE                                                                 
053200         MOVE ZERO TO WS-AWAY-IDX                                         
053300     END-IF                                                               
053400                                                                          
053500     IF WS-HOME-IDX = ZERO OR WS-AWAY-IDX = ZERO THEN                     
053600* FIX-RANDOM-SEED-X IS THE ALPHA ALT VIEW, SAME REASONING AS              
053700* THE TEAM REJECT DISPLAY ABOVE - THE SEED ON A BAD FIXTURE               
053800* ROW MAY NOT BE NUMERIC EITHER.                                          
053900         DISPLAY 'LGASCR00 - REJECTED FIXTURE, TEAM NOT FOUND: '  LGA0372 
054000             FIX-HOME-CODE ' ' FIX-AWAY-CODE ' '                          
054100             FIX-RANDOM-SEED-X                                            
054200     ELSE                                                                 
054300* STREAM IS RESEEDED FROM THIS FIXTURE'S OWN SEED COLUMN, NOT             
054400* CARRIED OVER FROM THE PREVIOUS FIXTURE - LGA-0410 CHANGED               
054500* THIS SO A RERUN OF ONE FIXTURE ALWAYS DRAWS THE SAME SCORE              
054600* REGARDLESS OF WHAT ELSE IS IN THE FILE AHEAD OF IT.                     
054700         PERFORM 230000-SEED-RANDOM-STREAM                                
054800            THRU 230000-SEED-RANDOM-STREAM-EXIT                           
054900                                                                          
055000* HOME GOALS: HOME TEAM ATTACKS, AWAY TEAM DEFENDS. THE                   
055100* HOME-ADVANTAGE FLAG IS SET BEFORE 220000 RUNS SO IT KNOWS               
055200* WHICH SIDE OF THE BOOST/PENALTY TABLE TO APPLY.                         
055300         SET TBL-TEAM-IDX TO WS-HOME-IDX                                  
055400         MOVE TBL-ATTACK-STRENGTH (TBL-TEAM-IDX)                          
055500                                 TO WS-ATTACKING-ATTACK                   
055600         SET TBL-TEAM-IDX TO WS-AWAY-IDX                                  
055700         MOVE TBL-DEFENSE-STRENGTH (TBL-TEAM-IDX)                         
055800                                 TO WS-DEFENDING-DEFENSE                  
055900         MOVE 'Y' TO WS-IS-HOME-SW                                        
056000         PERFORM 220000-COMPUTE-EXPECTED-GOALS                            
056100            THRU 220000-COMPUTE-EXPECTED-GOALS-EXIT                       
056200         MOVE WS-EXPECTED-GOALS TO WS-LAMBDA                              
056300         PERFORM 250000-SAMPLE-POISSON-GOALS                              
056400            THRU 250000-SAMPLE-POISSON-GOALS-EXIT                         
056500         PERFORM 270000-CAP-GOALS                                         
056600            THRU 270000-CAP-GOALS-EXIT                                    
056700         MOVE WS-POISSON-K TO RES-HOME-GOALS                              
056800                                                                          
056900* AWAY GOALS: ROLES REVERSE - AWAY TEAM ATTACKS, HOME TEAM                
057000* DEFENDS, AND THE HOME-ADVANTAGE FLAG FLIPS SO 220000 BOOSTS             
057100* THE HOME DEFENSE AND PENALIZES THE AWAY ATTACK INSTEAD.                 
057200* SAME SEEDED STREAM CONTINUES - THIS IS THE SECOND OF TWO                
057300* DRAWS AGAINST THE ONE STREAM 230000 SEEDED ABOVE, NOT A                 
057400* FRESH SEED.                                                             
057500         SET TBL-TEAM-IDX TO WS-AWAY-IDX                                  
057600         MOVE TBL-ATTACK-STRENGTH (TBL-TEAM-IDX)                          
057700                                 TO WS-ATTACKING-ATTACK                   
057800         SET TBL-TEAM-IDX TO WS-HOME-IDX                                  
057900         MOVE TBL-DEFENSE-STRENGTH (TBL-TEAM-IDX)                         
058000                                 TO WS-DEFENDING-DEFENSE                  
058100         MOVE 'N' TO WS-IS-HOME-SW                                        
058200         PERFORM 220000-COMPUTE-EXPECTED-GOALS                            
058300            THRU 220000-COMPUTE-EXPECTED-GOALS-EXIT                       
058400         MOVE WS-EXPECTED-GOALS TO WS-LAMBDA                              
058500         PERFORM 250000-SAMPLE-POISSON-GOALS                              
058600            THRU 250000-SAMPLE-POISSON-GOALS-EXIT                         
058700         PERFORM 270000-CAP-GOALS                                         
058800            THRU 270000-CAP-GOALS-EXIT                                    
058900         MOVE WS-POISSON-K TO RES-AWAY-GOALS                              
059000                                                                          
059100         MOVE FIX-HOME-CODE TO RES-HOME-CODE                              
059200         MOVE FIX-AWAY-CODE TO RES-AWAY-CODE                              
059300                                                                          
059400         PERFORM 280000-DERIVE-MATCH-FACTS                                
059500            THRU 280000-DERIVE-MATCH-FACTS-EXIT                           
059600                                                                          
059700         PERFORM 290000-WRITE-MATCH-RESULT                                
059800            THRU 290000-WRITE-MATCH-RESULT-EXIT                           
059900     END-IF                                                               
060000                                                                          
060100     READ LGA-FIXTURE-IN                                                  
060200         AT END MOVE 10 TO FS-FIXTURE-IN                                  
060300     END-READ.                                                            
060400 200000-PROCESS-FIXTURES-EXIT.                                            
060500     EXIT.                                                                
060600                                                                          
060700* LOOKS UP ONE TEAM CODE IN THE IN-MEMORY TABLE BUILT BY                  
060800* 100000. CALLED TWICE PER FIXTURE, ONCE FOR EACH SIDE.                   
060900 210000-LOOKUP-TEAM.                                                      
061000     MOVE 1   TO WS-SEARCH-IDX                                            
061100     MOVE 'N' TO WS-TEAM-FOUND-SW                                         
061200     PERFORM 211000-SEARCH-TEAM-ROW                                       
061300        THRU 211000-SEARCH-TEAM-ROW-EXIT                                  
061400       UNTIL WS-SEARCH-IDX > WS-TEAM-COUNT                                
061500          OR TEAM-FOUND.                                                  
061600 210000-LOOKUP-TEAM-EXIT.                                                 
061700     EXIT.                                                                
061800                                                                          
061900* SEQUENTIAL SEARCH, NOT A KEYED READ - THE TABLE IS BUILT                
062000* FRESH EVERY RUN FROM THE ROSTER EXTRACT AND A LEAGUE'S WORTH            
062100* OF TEAMS IS SMALL ENOUGH THAT INDEXING IT WAS NEVER WORTH               
062200* THE TROUBLE.                                                            
062300 211000-SEARCH-TEAM-ROW.                                                  
062400     SET TBL-TEAM-IDX TO WS-SEARCH-IDX                                    
062500     IF TBL-TEAM-CODE (TBL-TEAM-IDX) = WS-LOOKUP-CODE THEN                
062600         MOVE 'Y'         TO WS-TEAM-FOUND-SW                             
062700         MOVE WS-SEARCH-IDX TO WS-LOOKUP-IDX                              
062800     ELSE                                                                 
062900         ADD 1 TO WS-SEARCH-IDX                                           
063000     END-IF.                                                              
063100 211000-SEARCH-TEAM-ROW-EXIT.                                             
063200     EXIT.                                                                
063300                                                                          
063400*                                                                         
063500* 2016-04-03  DCM  LGA-0344  HOME ADVANTAGE MODIFIER UNIT                 
063600* THE ATTACKING SIDE'S STRENGTH IS BOOSTED OR PENALIZED, AND              
063700* THE DEFENDING SIDE'S STRENGTH IS BOOSTED OR PENALIZED, BASED            
063800* ON WHICH SIDE OF THE BALL THE HOME TEAM IS ON - NOT ON WHO              
063900* IS ATTACKING. A HOME TEAM DEFENDING GETS THE HOME DEFENSE               
064000* BOOST EVEN THOUGH IT IS THE AWAY TEAM DOING THE ATTACKING IN            
064100* THAT HALF OF THE CALL. GETTING THIS INVERTED WAS LGA-0344'S             
064200* WHOLE REASON FOR BEING - THE OLD CODE BOOSTED WHOEVER WAS               
064300* ATTACKING INSTEAD OF WHOEVER WAS AT HOME.                               
064400*                                                                         
064500 220000-COMPUTE-EXPECTED-GOALS.                                           
064600     IF PROCESSING-HOME-TEAM THEN                                         
064700         COMPUTE WS-ATTACK-MOD =                                          
064800             WS-ATTACKING-ATTACK * ADV-HOME-ATTACK-BOOST                  
064900         COMPUTE WS-DEFENSE-MOD =                                         
065000             WS-DEFENDING-DEFENSE * ADV-AWAY-DEFENSE-PENALTY              
065100     ELSE                                                                 
065200         COMPUTE WS-ATTACK-MOD =                                          
065300             WS-ATTACKING-ATTACK * ADV-AWAY-ATTACK-PENALTY                
065400         COMPUTE WS-DEFENSE-MOD =                                         
065500             WS-DEFENDING-DEFENSE * ADV-HOME-DEFENSE-BOOST                
065600     END-IF                                                               
065700                                                                          
065800* EXPECTED GOALS = BASE RATE TIMES THE MODIFIED ATTACK, DAMPED            
065900* BY THE MODIFIED DEFENSE - A STRONG DEFENSE MOD CLOSE TO 1               
066000* CUTS THE EXPECTED GOALS NEARLY TO NOTHING, WHICH IS WHY THE             
066100* FLOOR BELOW EXISTS AT ALL.                                              
066200     COMPUTE WS-EXPECTED-GOALS =                                          
066300         ADV-BASE-EXPECTED-GOALS * WS-ATTACK-MOD                          
066400             * (1 - WS-DEFENSE-MOD)                                       
066500                                                                          
066600* FLOOR AT ADV-MIN-EXPECTED-GOALS SO A LAMBDA OF ZERO NEVER               
066700* REACHES THE POISSON DRAW BELOW - A TRUE ZERO LAMBDA WOULD               
066800* GUARANTEE A ZERO-GOAL OUTCOME EVERY TIME, WHICH IS NOT A                
066900* REALISTIC MATCH EVEN FOR THE WEAKEST SIDE IN THE LEAGUE.                
067000     IF WS-EXPECTED-GOALS < ADV-MIN-EXPECTED-GOALS THEN                   
067100         MOVE ADV-MIN-EXPECTED-GOALS TO WS-EXPECTED-GOALS                 
067200     END-IF.                                                              
067300 220000-COMPUTE-EXPECTED-GOALS-EXIT.                                      
067400     EXIT.                                                                
067500                                                                          
067600* RESEEDS THE LCG FROM THIS FIXTURE'S OWN SEED COLUMN. A ZERO             
067700* SEED IS BUMPED TO ONE BECAUSE A LEHMER GENERATOR SEEDED AT              
067800* ZERO NEVER LEAVES ZERO - EVERY DRAW AFTER THAT WOULD COME               
067900* BACK ZERO, WHICH WOULD SILENTLY TURN INTO A RUN OF SCORELESS            
068000* DRAWS INSTEAD OF AN OBVIOUS ERROR.                                      
068100 230000-SEED-RANDOM-STREAM.                                       LGA0410 
068200     MOVE FIX-RANDOM-SEED TO LGA-RND-STATE                                
068300     IF LGA-RND-STATE = ZERO THEN                                         
068400         MOVE 1 TO LGA-RND-STATE                                          
068500     END-IF.                                                              
068600 230000-SEED-RANDOM-STREAM-EXIT.                                          
068700     EXIT.                                                                
068800                                                                          
068900 240000-NEXT-RANDOM-0-1.                                                  
069000*                                                                         
069100* MINIMAL-STANDARD LINEAR CONGRUENTIAL GENERATOR (LEHMER),                
069200* PUT IN PLACE OF THE VENDOR RNG CALL PER LGA-0241 - DETERMINISTIC        
069300* FOR A GIVEN SEED, WHICH IS ALL THIS PROGRAM REQUIRES. NOT               
069400* CLAIMED TO MATCH ANY OTHER GENERATOR'S OUTPUT, VENDOR OR                
069500* OTHERWISE.                                                              
069600*                                                                         
069700* PRODUCT IS CARRIED IN A SIGNED 18-DIGIT COMP FIELD BECAUSE              
069800* THE LARGEST POSSIBLE PRODUCT (A TIMES A STATE JUST UNDER                
069900* THE MODULUS) RUNS TO 18 DIGITS - A 9-DIGIT FIELD WOULD                  
070000* TRUNCATE SILENTLY AND THE WHOLE STREAM WOULD GO BAD.                    
070100     COMPUTE LGA-RND-PRODUCT = LGA-RND-A * LGA-RND-STATE                  
070200     DIVIDE LGA-RND-PRODUCT BY LGA-RND-M                                  
070300           GIVING LGA-RND-QUOTIENT                                        
070400           REMAINDER LGA-RND-STATE                                        
070500     COMPUTE LGA-RND-UNIFORM = LGA-RND-STATE / LGA-RND-M.                 
070600 240000-NEXT-RANDOM-0-1-EXIT.                                             
070700     EXIT.                                                                
070800                                                                          
070900* KNUTH'S ALGORITHM FOR A POISSON DRAW, MEAN = WS-LAMBDA. A               
071000* RUNNING PRODUCT OF UNIFORM DRAWS IS COMPARED AGAINST                    
071100* E-TO-THE-NEGATIVE-LAMBDA; EACH DRAW THAT KEEPS THE PRODUCT              
071200* ABOVE THE THRESHOLD COUNTS AS ONE MORE GOAL, AND THE COUNT              
071300* IS KNOCKED DOWN BY ONE AT THE END BECAUSE THE LOOP ALWAYS               
071400* TAKES ONE DRAW TOO MANY BEFORE IT NOTICES THE THRESHOLD WAS             
071500* CROSSED.                                                                
071600 250000-SAMPLE-POISSON-GOALS.                                             
071700     IF WS-LAMBDA NOT GREATER THAN ZERO THEN                              
071800         MOVE ZERO TO WS-POISSON-K                                        
071900     ELSE                                                                 
072000         PERFORM 260000-COMPUTE-EXP-NEGATIVE                              
072100            THRU 260000-COMPUTE-EXP-NEGATIVE-EXIT                         
072200                                                                          
072300         MOVE 1    TO WS-POISSON-P                                        
072400         MOVE ZERO TO WS-POISSON-K                                        
072500         PERFORM 251000-POISSON-DRAW-STEP                                 
072600            THRU 251000-POISSON-DRAW-STEP-EXIT                            
072700           UNTIL WS-POISSON-P NOT GREATER THAN WS-L-THRESHOLD             
072800         COMPUTE WS-POISSON-K = WS-POISSON-K - 1                          
072900     END-IF.                                                              
073000 250000-SAMPLE-POISSON-GOALS-EXIT.                                        
073100     EXIT.                                                                
073200                                                                          
073300* ONE DRAW OF THE LEHMER STREAM, MULTIPLIED INTO THE RUNNING              
073400* PRODUCT THAT 250000 IS WATCHING.                                        
073500 251000-POISSON-DRAW-STEP.                                                
073600     ADD 1 TO WS-POISSON-K                                                
073700     PERFORM 240000-NEXT-RANDOM-0-1                                       
073800        THRU 240000-NEXT-RANDOM-0-1-EXIT                                  
073900     COMPUTE WS-POISSON-P = WS-POISSON-P * LGA-RND-UNIFORM.               
074000 251000-POISSON-DRAW-STEP-EXIT.                                           
074100     EXIT.                                                                
074200                                                                          
074300 260000-COMPUTE-EXP-NEGATIVE.                                             
074400*                                                                         
074500* MACLAURIN SERIES FOR E TO THE POWER OF A NEGATIVE ARGUMENT -            
074600* NO INTRINSIC FUNCTION IS AVAILABLE ON THIS COMPILER, SO THE             
074700* TERM IS ACCUMULATED BY HAND, 40 TERMS, WHICH IS AMPLE FOR THE           
074800* SMALL LAMBDA RANGE THIS PROGRAM COMPUTES.                               
074900*                                                                         
075000     COMPUTE WS-EXP-X = 0 - WS-LAMBDA                                     
075100     MOVE 1 TO WS-EXP-TERM                                                
075200     MOVE 1 TO WS-EXP-SUM                                                 
075300     PERFORM 261000-EXP-SERIES-STEP                                       
075400        THRU 261000-EXP-SERIES-STEP-EXIT                                  
075500       VARYING WS-EXP-N FROM 1 BY 1                                       
075600         UNTIL WS-EXP-N > 40                                              
075700     MOVE WS-EXP-SUM TO WS-L-THRESHOLD.                                   
075800 260000-COMPUTE-EXP-NEGATIVE-EXIT.                                        
075900     EXIT.                                                                
076000                                                                          
076100* ONE TERM OF THE MACLAURIN SERIES, ADDED INTO THE RUNNING                
076200* SUM. EACH TERM IS THE PRIOR TERM TIMES X DIVIDED BY N, WHICH            
076300* IS CHEAPER THAN RECOMPUTING X-TO-THE-N AND N-FACTORIAL FROM             
076400* SCRATCH EVERY PASS.                                                     
076500 261000-EXP-SERIES-STEP.                                                  
076600     COMPUTE WS-EXP-TERM = WS-EXP-TERM * WS-EXP-X / WS-EXP-N              
076700     ADD WS-EXP-TERM TO WS-EXP-SUM.                                       
076800 261000-EXP-SERIES-STEP-EXIT.                                             
076900     EXIT.                                                                
077000                                                                          
077100* HARD CAP AT SIX GOALS PER SIDE - LGA-0101, ADDED AFTER THE              
077200* POISSON DRAW ONCE PRODUCED A FOURTEEN-GOAL HALF FROM AN                 
077300* UNUSUALLY STRONG LAMBDA AND NOBODY AT LEAGUE OPS BELIEVED               
077400* THE SCORE SHEET. THE DRAW ITSELF IS NOT RESHAPED, JUST                  
077500* CLIPPED AT THE TOP.                                                     
077600 270000-CAP-GOALS.                                                LGA0101 
077700     IF WS-POISSON-K > ADV-MAX-GOALS THEN                                 
077800         MOVE ADV-MAX-GOALS TO WS-POISSON-K                               
077900     END-IF.                                                              
078000 270000-CAP-GOALS-EXIT.                                                   
078100     EXIT.                                                                
078200                                                                          
078300*                                                                         
078400* 1994-08-30  DCM  LGA-0101  SCORE (DERIVED MATCH FACTS) UNIT             
078500* EVERYTHING HERE IS DERIVED FROM THE TWO GOAL COUNTS ALREADY             
078600* SET ON THE RESULT RECORD - NO FILE OR TABLE IS TOUCHED.                 
078700*                                                                         
078800 280000-DERIVE-MATCH-FACTS.                                               
078900     COMPUTE RES-GOAL-DIFF = RES-HOME-GOALS - RES-AWAY-GOALS              
079000                                                                          
079100* RESULT CODE IS AN 88-LEVEL OVER A SINGLE BYTE, NOT A TEST ON            
079200* RES-GOAL-DIFF DIRECTLY, SO A REPORT PROGRAM READING THIS                
079300* FILE LATER CAN TEST RES-HOME-WIN/RES-AWAY-WIN/RES-DRAW                  
079400* WITHOUT REPEATING THE SIGN LOGIC ITSELF.                                
079500     IF RES-HOME-GOALS > RES-AWAY-GOALS THEN                              
079600         SET RES-HOME-WIN TO TRUE                                         
079700     ELSE                                                                 
079800         IF RES-AWAY-GOALS > RES-HOME-GOALS THEN                          
079900             SET RES-AWAY-WIN TO TRUE                                     
080000         ELSE                                                             
080100             SET RES-DRAW TO TRUE                                         
080200         END-IF                                                           
080300     END-IF                                                               
080400                                                                          
080500     COMPUTE RES-TOTAL-GOALS = RES-HOME-GOALS + RES-AWAY-GOALS            
080600                                                                          
080700* SCORE TEXT IS LAID IN PLACE THROUGH THE BYTE-LEVEL ALT VIEW             
080800* RATHER THAN A STRING STATEMENT - LGA-0109 DROPPED THE                   
080900* STRING VERB HERE IN FAVOR OF THREE PLAIN MOVES, SINCE EACH              
081000* GOAL COUNT IS ALREADY A SINGLE DIGIT AND NEVER NEEDS                    
081100* DELIMITING.                                                             
081200     MOVE RES-HOME-GOALS TO RES-SCORE-HOME-CHAR                           
081300     MOVE '-'            TO RES-SCORE-HYPHEN                              
081400     MOVE RES-AWAY-GOALS TO RES-SCORE-AWAY-CHAR.                          
081500 280000-DERIVE-MATCH-FACTS-EXIT.                                          
081600     EXIT.                                                                
081700                                                                          
081800* WRITES THE RESULT ROW BUILT BY 280000 ABOVE AND ROLLS THE               
081900* RUN TOTALS FORWARD FOR THE TRAILER LINE AT 900000.                      
082000 290000-WRITE-MATCH-RESULT.                                               
082100     WRITE LGA-RESULT-REC                                                 
082200     ADD RES-TOTAL-GOALS TO WS-TOTAL-GOALS-ALL                            
082300     ADD 1 TO WS-FIXTURES-PROCESSED.                                      
082400 290000-WRITE-MATCH-RESULT-EXIT.                                          
082500     EXIT.                                                                
082600                                                                          
082700*                                                                         
082800* 1996-06-25  JFC  LGA-0142  RUN SUMMARY TRAILER                          
082900* ONE LINE WRITTEN ONCE, AFTER THE LAST FIXTURE, SO WHOEVER               
083000* REVIEWS THE RUN IN THE MORNING DOES NOT HAVE TO COUNT                   
083100* RESULT ROWS BY HAND TO KNOW THE RUN ACTUALLY DID SOMETHING.             
083200*                                                                         
083300 900000-WRITE-SUMMARY-TRAILER.                                            
083400     MOVE WS-FIXTURES-PROCESSED TO RPT-FIXTURES-PROCESSED                 
083500     MOVE WS-TOTAL-GOALS-ALL    TO RPT-TOTAL-GOALS                        
083600                                                                          
083700* AVERAGE IS GOALS PER TEAM, NOT GOALS PER MATCH - EACH                   
083800* FIXTURE PUTS TWO TEAMS ON THE PITCH, SO THE DIVISOR IS                  
083900* FIXTURES TIMES TWO. GUARDED AGAINST A ZERO-FIXTURE RUN SO               
084000* THE COMPUTE NEVER DIVIDES BY ZERO ON AN EMPTY FIXTURE FILE.             
084100     IF WS-FIXTURES-PROCESSED > ZERO THEN                                 
084200         COMPUTE WS-AVERAGE-GOALS ROUNDED =                               
084300             WS-TOTAL-GOALS-ALL / (WS-FIXTURES-PROCESSED * 2)             
084400     ELSE                                                                 
084500         MOVE ZERO TO WS-AVERAGE-GOALS                                    
084600     END-IF                                                               
084700                                                                          
084800     MOVE WS-AVERAGE-GOALS TO RPT-AVERAGE-GOALS                           
084900     WRITE LGA-REPORT-LINE.                                               
085000 900000-WRITE-SUMMARY-TRAILER-EXIT.                                       
085100     EXIT.                                                                
085200                                                                          
085300******************************************************************        
085400* END OF PROGRAM LGASCR00                                        *        
085500*                                                                *        
085600* NO SUBPROGRAMS ARE CALLED FROM HERE - THE RANDOM GENERATOR,    *        
085700* THE POISSON SAMPLER AND THE EXPONENTIAL SERIES ARE ALL KEPT    *        
085800* IN-LINE RATHER THAN FARMED OUT TO A CALLED MODULE, SINCE NONE  *        
085900* OF THE THREE IS SHARED WITH ANY OTHER PROGRAM IN THIS SHOP.    *        
086000* A MAINTAINER LOOKING FOR THE RANDOM NUMBER ROUTINE WILL FIND   *        
086100* IT AT 240000, NOT IN A SEPARATE COMPILE UNIT.                  *        
086200*                                                                *        
086300* ANYONE PICKING THIS PROGRAM UP COLD SHOULD READ THE CHANGE LOG *        
086400* AT THE TOP BEFORE TOUCHING THE STRENGTH OR EXPECTED-GOALS      *        
086500* FORMULAS - SEVERAL OF THOSE ENTRIES (LGA-0079, LGA-0344) EXIST *        
086600* BECAUSE AN EARLIER CHANGE GOT THE HOME/AWAY SIDE BACKWARDS,    *        
086700* AND THE SAME MISTAKE IS EASY TO REINTRODUCE BY SYMMETRY.       *        
086800******************************************************************        
086900 END PROGRAM LGASCR00.                                                    
